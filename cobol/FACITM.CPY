000100***************************************************************
000200*    FACITM  --  LAYOUT DE LINEA DE FACTURA (FACT-ITEM)        *
000300*    SE USA EN : FACEDI01     -- UN REGISTRO POR LINEA         *
000400***************************************************************
000500 01  FACT-ITEM.
000600*1 -->CODIGO Y DESCRIPCION DEL ARTICULO
000700     03  FACI-COD-PRODUCTO           PIC X(35).
000800     03  FACI-DESCRIPCION            PIC X(70).
000900*2 -->CANTIDAD FACTURADA, CON VISTA DE DIGITOS CRUDOS PARA
001000*     DETECTAR DECIMALES INSIGNIFICANTES AL IMPRIMIR QTY
001100     03  FACI-CANTIDAD               PIC S9(07)V9(02).
001200     03  FACI-CANTIDAD-R REDEFINES FACI-CANTIDAD PIC S9(09).
001300*3 -->PRECIO UNITARIO, CON VISTA DE DIGITOS CRUDOS
001400     03  FACI-PRECIO                 PIC S9(09)V9(02).
001500     03  FACI-PRECIO-R REDEFINES FACI-PRECIO PIC S9(11).
001600*4 -->PORCENTAJE DE IMPUESTO (0 = SIN IMPUESTO EN LA LINEA)
001700     03  FACI-TASA-IMPTO             PIC S9(03)V9(02) VALUE
001800                                          ZEROS.
001900*5 -->UNIDAD DE MEDIDA (ESPACIOS = POR DEFECTO EA)
002000     03  FACI-UNIDAD                 PIC X(03).
002100         88  FACI-UNIDAD-AUSENTE         VALUE SPACES.
002200*6 -->RELLENO HASTA ANCHO DE REGISTRO DE PRODUCCION
002300     03  FILLER                      PIC X(20).
