000100*****************************************************************
000200* FECHA       : 14/11/1987                                      *
000300* PROGRAMADOR : R. QUINTEROS (RQ)                                *
000400* APLICACION  : FACTURACION / INTERCAMBIO ELECTRONICO DE DATOS  *
000500* PROGRAMA    : FACEDI01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LOS DATOS DE UNA FACTURA (CABECERA, PARTES *
000800*             : COMERCIALES Y LINEAS) DESDE ARCHIVOS PLANOS,    *
000900*             : LOS VALIDA CONTRA LAS REGLAS DEL NEGOCIO Y      *
001000*             : GENERA UN MENSAJE UN/EDIFACT INVOIC (D.96A)     *
001100*             : LISTO PARA TRANSMITIR AL SOCIO COMERCIAL        *
001200* ARCHIVOS    : FACTHDR=C, FACTPTY=C, FACTITM=C, FACTEDI=A      *
001300* ACCION (ES) : G=GENERA INTERCAMBIO EDI                         *
001400* INSTALADO   : 30/11/1987                                      *
001500* BPM/RATIONAL: 104522                                           *
001600* NOMBRE      : GENERADOR DE INTERCAMBIO EDIFACT INVOIC          *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FACEDI01.
002000 AUTHOR. R. QUINTEROS.
002100 INSTALLATION. DPTO. DE SISTEMAS - FACTURACION.
002200 DATE-WRITTEN. 14/11/1987.
002300 DATE-COMPILED.
002400 SECURITY.  CLASIFICACION INTERNA - USO DEL DEPARTAMENTO.
002500*
002600*****************************************************************
002700*               B I T A C O R A   D E   C A M B I O S           *
002800*****************************************************************
002900* 14/11/1987 RQ  104522  VERSION INICIAL. ARMA CABECERA, NAD Y   *
003000*                        LINEAS BASICAS DEL MENSAJE INVOIC.      *
003100* 02/03/1988 RQ  104601  SE AGREGA CALCULO DE TOTALES MOA 86/176/9
003200* 19/07/1989 MCS 105118  SOPORTE DE CONDICIONES DE PAGO PAT/DTM. *
003300* 11/01/1990 MCS 105390  VALIDACION DE FECHAS CON TABLA BISIESTO.*
003400* 08/05/1991 PB  106042  SE AGREGA ESCAPE DE CARACTERES EDIFACT. *
003500* 23/09/1992 PB  106588  SOPORTE DE MONEDA (CUX) Y REFERENCIA    *
003600*                        DE PEDIDO (RFF+ON).                     *
003700* 17/02/1993 SL  107011  DIRECCION DE PARTES COMERCIALES EN NAD. *
003800* 30/06/1994 SL  107433  VALIDACION DE JUEGO DE PAISES Y MONEDAS.*
003900* 12/12/1995 JM  107902  CONTROL DE ARCHIVO DE SALIDA EXISTENTE. *
004000* 04/04/1996 JM  108255  AJUSTE AL CALCULO DEL CONTADOR DE UNT.  *
004100* 21/10/1997 RQ  108699  SE AGREGA ESTADISTICAS DE CIERRE.       *
004200* 09/06/1998 MCS 109014  REVISION Y2K DE CAMPOS DE FECHA - TODOS *
004300*                        LOS AMBITOS DE FECHA YA MANEJAN CCYY.   *
004400* 15/01/1999 MCS 109077  PRUEBAS FINALES Y2K, SIN HALLAZGOS.     *
004500* 28/08/2001 PB  109611  IMPUESTO POR LINEA (TAX+MOA) OPCIONAL.  *
004600* 03/03/2004 SL  110288  VALIDACION DE FORMA DE PAGO POR DEFECTO.*
004700* 19/11/2008 JM  111042  SOPORTE DE UNIDAD DE MEDIDA POR DEFECTO.*
004800* 07/07/2013 RQ  111890  REVISION GENERAL DE MENSAJES DE ERROR.  *
004900* 22/04/2024 MCS 112477  NUEVA VERSION DEL ESTANDAR D.96A PARA   *
005000*                        CUMPLIR CON EL SOCIO COMERCIAL EUROPEO. *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS ALFANUM-PERMITIDO IS 'A' THRU 'Z' 'a' THRU 'z'
005600                                 '0' THRU '9' SPACE
005700                                 '_' '-' '.' '@' '#' '&'.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*****************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300*****************************************************************
006400     SELECT FACT-CABECERA-F ASSIGN TO FACTHDR
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-CABECERA.
006700     SELECT FACT-PARTES-F   ASSIGN TO FACTPTY
006800            ORGANIZATION   IS LINE SEQUENTIAL
006900            FILE STATUS    IS FS-PARTES.
007000     SELECT FACT-ITEMS-F    ASSIGN TO FACTITM
007100            ORGANIZATION   IS LINE SEQUENTIAL
007200            FILE STATUS    IS FS-ITEMS.
007300*****************************************************************
007400*              A R C H I V O   D E   S A L I D A                 *
007500*****************************************************************
007600     SELECT EDI-SALIDA-F    ASSIGN TO FACTEDI
007700            ORGANIZATION   IS LINE SEQUENTIAL
007800            FILE STATUS    IS FS-SALIDA.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*1 -->CABECERA DE LA FACTURA A CONVERTIR
008300 FD  FACT-CABECERA-F.
008400     COPY FACHDR.
008500*2 -->PARTES COMERCIALES DE LA FACTURA (UNA POR REGISTRO)
008600 FD  FACT-PARTES-F.
008700     COPY FACPTY.
008800*3 -->LINEAS DE LA FACTURA (UNA POR REGISTRO)
008900 FD  FACT-ITEMS-F.
009000     COPY FACITM.
009100*4 -->INTERCAMBIO EDIFACT INVOIC GENERADO, UN SEGMENTO POR LINEA
009200 FD  EDI-SALIDA-F.
009300 01  REG-EDI-SALIDA               PIC X(120).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700*-------------------------------------------------------------
009800* CONSTANTES DEL INTERCAMBIO
009900*-------------------------------------------------------------
010000 01  WKS-CONSTANTES.
010100     05  WKS-APP-REF-DEF          PIC X(14) VALUE 'FACEDI01'.
010200     05  WKS-CHARSET-DEF          PIC X(04) VALUE 'UNOA'.
010300     05  FILLER                   PIC X(10) VALUE SPACES.
010400*
010500*-------------------------------------------------------------
010600* DATOS DE RUTINA (IDENTIFICACION DEL PROGRAMA PARA BITACORA)
010700*-------------------------------------------------------------
010800 01  WKS-DATOS-RUTINA.
010900     05  PROGRAMA                 PIC X(08) VALUE 'FACEDI01'.
011000     05  ARCHIVO                  PIC X(08) VALUE SPACES.
011100     05  ACCION                   PIC X(10) VALUE SPACES.
011200     05  FILLER                   PIC X(06) VALUE SPACES.
011300*
011400*-------------------------------------------------------------
011500* STATUS DE ARCHIVOS
011600*-------------------------------------------------------------
011700 01  WKS-FS-STATUS.
011800     05  FS-CABECERA              PIC X(02) VALUE '00'.
011900     05  FS-PARTES                PIC X(02) VALUE '00'.
012000     05  FS-ITEMS                 PIC X(02) VALUE '00'.
012100     05  FS-SALIDA                PIC X(02) VALUE '00'.
012200     05  FILLER                   PIC X(04) VALUE SPACES.
012300*
012400*-------------------------------------------------------------
012500* SWITCHES Y BANDERAS
012600*-------------------------------------------------------------
012700 01  WKS-FLAGS.
012800     05  WKS-SW-FIN-PARTES        PIC X(01) VALUE 'N'.
012900         88  FIN-PARTES                     VALUE 'S'.
013000     05  WKS-SW-FIN-ITEMS         PIC X(01) VALUE 'N'.
013100         88  FIN-ITEMS                      VALUE 'S'.
013200     05  WKS-SW-SALIDA-EXISTE     PIC X(01) VALUE 'N'.
013300         88  SALIDA-YA-EXISTE               VALUE 'S'.
013400     05  WKS-SW-FACTURA-VALIDA    PIC X(01) VALUE 'S'.
013500         88  FACTURA-VALIDA                 VALUE 'S'.
013600         88  FACTURA-INVALIDA               VALUE 'N'.
013700     05  WKS-SW-VISTO-BY          PIC X(01) VALUE 'N'.
013800         88  VISTO-BY                       VALUE 'S'.
013900     05  WKS-SW-VISTO-SU          PIC X(01) VALUE 'N'.
014000         88  VISTO-SU                       VALUE 'S'.
014100     05  WKS-SW-IMPUESTO-LINEA    PIC X(01) VALUE 'N'.
014200         88  HAY-IMPUESTO-LINEA              VALUE 'S'.
014300     05  WKS-SW-DECIMAL-CERO      PIC X(01) VALUE 'N'.
014400         88  DECIMAL-CANTIDAD-CERO           VALUE 'S'.
014410     05  WKS-SW-COMPONENTE-PREVIO PIC X(01) VALUE 'N'.
014420         88  HAY-COMPONENTE-PREVIO           VALUE 'S'.
014500     05  FILLER                   PIC X(04) VALUE SPACES.
014600*
014700*-------------------------------------------------------------
014800* CONTADORES Y SUBINDICES (TODOS COMP PARA AGILIZAR EL CALCULO)
014900*-------------------------------------------------------------
015000 01  WKS-CONTADORES.
015100     05  WKS-CTR-PARTES           PIC S9(04) COMP VALUE 0.
015200     05  WKS-CTR-ITEMS            PIC S9(04) COMP VALUE 0.
015400     05  WKS-IX-PARTE             PIC S9(04) COMP VALUE 0.
015500     05  WKS-IX-ITEM              PIC S9(04) COMP VALUE 0.
015600     05  WKS-UNT-CONTEO           PIC S9(05) COMP VALUE 0.
015700     05  FILLER                   PIC X(08) VALUE SPACES.
015750*        CONTADOR DE SEGMENTOS EDI EMITIDOS EN EL MENSAJE EN
015760*        CURSO, PARA EL CALCULO DE UNT+<N>; SE DECLARA APARTE
015770*        A NIVEL 77 (NO BAJO UN GRUPO 01) PORQUE ES UNA CASILLA
015780*        DE TRABAJO INDEPENDIENTE, NO UN CAMPO DE UN REGISTRO.
015790 77  WKS-CTR-SEGMENTOS            PIC S9(05) COMP VALUE 0.
015800*
015900 01  WKS-MENSAJE-ERROR            PIC X(80) VALUE SPACES.
016000*
016100*-------------------------------------------------------------
016200* TABLA DE PARTES COMERCIALES CARGADAS DE FACTPTY
016300*-------------------------------------------------------------
016400 01  WKS-TABLA-PARTES.
016500     05  WKS-PARTE OCCURS 10 TIMES
016600                    INDEXED BY WKS-IDX-PARTE.
016700         10  WKS-P-CALIF          PIC X(02).
016800             88  WKS-P-CALIF-VALIDO       VALUE 'BY' 'SU' 'IV'
016900                                                 'DP' 'PE'.
017000         10  WKS-P-ID              PIC X(17).
017100         10  WKS-P-NOMBRE          PIC X(35).
017200         10  WKS-P-CALLE           PIC X(35).
017300         10  WKS-P-CIUDAD          PIC X(35).
017400         10  WKS-P-PAIS            PIC X(03).
017500             88  WKS-P-PAIS-VALIDO        VALUE 'US' 'GB' 'FR'
017600                                                 'DE' 'IT' 'ES'
017700                                                 'NL' 'BE' 'CN'
017800                                                 'JP' 'AU' 'CA'.
017900         10  FILLER                PIC X(05).
018000*
018100*-------------------------------------------------------------
018200* TABLA DE LINEAS CARGADAS DE FACTITM
018300*-------------------------------------------------------------
018400 01  WKS-TABLA-ITEMS.
018500     05  WKS-ITM OCCURS 200 TIMES
018600                  INDEXED BY WKS-IDX-ITEM.
018700         10  WKS-I-PRODUCTO        PIC X(35).
018800         10  WKS-I-DESCRIPCION     PIC X(70).
018900         10  WKS-I-CANTIDAD        PIC S9(07)V9(02).
019000         10  WKS-I-CANTIDAD-R REDEFINES WKS-I-CANTIDAD
019100                                   PIC S9(09).
019200         10  WKS-I-PRECIO          PIC S9(09)V9(02).
019300         10  WKS-I-PRECIO-R   REDEFINES WKS-I-PRECIO
019400                                   PIC S9(11).
019500         10  WKS-I-TASA            PIC S9(03)V9(02).
019600         10  WKS-I-UNIDAD          PIC X(03).
019700         10  FILLER                PIC X(05).
019800*
019900*-------------------------------------------------------------
020000* ACUMULADORES MONETARIOS DEL INTERCAMBIO (DISPLAY, SIN EMPAQUE,
020100* TAL COMO LLEVA ESTE DEPARTAMENTO TODO CAMPO DE DINERO)
020200*-------------------------------------------------------------
020300*     LOS ACUMULADORES SE LLEVAN A 4 DECIMALES EXACTOS (SIN
020400*     REDONDEAR); SOLO WKS-IMPORTE-CANON SE REDONDEA A 2
020500*     DECIMALES,
020600*     Y UNICAMENTE AL MOMENTO DE IMPRIMIR UN IMPORTE EN EL
020700*     MENSAJE.
020800 01  WKS-TOTALES.
020900     05  WKS-IMPORTE-LINEA         PIC S9(11)V9(4) VALUE 0.
021000     05  WKS-VALOR-IMPUESTO        PIC S9(11)V9(4) VALUE 0.
021100     05  WKS-TOTAL-IMPORTE         PIC S9(13)V9(4) VALUE 0.
021200     05  WKS-TOTAL-IMPUESTO        PIC S9(13)V9(4) VALUE 0.
021300     05  WKS-TOTAL-FACTURA         PIC S9(13)V9(4) VALUE 0.
021400     05  WKS-IMPORTE-CANON         PIC S9(13)V9(2) VALUE 0.
021500     05  FILLER                    PIC X(06) VALUE SPACES.
021600*
021700*-------------------------------------------------------------
021800* TABLA DE DIAS POR MES (VISTA NORMAL Y VISTA REDEFINIDA)
021900*-------------------------------------------------------------
022000 01  TABLA-DIAS-MES.
022100     05  FILLER             PIC X(24) VALUE
022200         '312831303130313130313031'.
022300 01  FACTURA-FIN-MES REDEFINES TABLA-DIAS-MES.
022400     05  DIA-FIN-MES         PIC 99 OCCURS 12 TIMES.
022500*
022600*-------------------------------------------------------------
022700* FECHA Y HORA DE CORRIDA (PARA EL SELLO DEL SEGMENTO UNB)
022800*-------------------------------------------------------------
022900 01  WKS-FECHA-HOY.
023000     05  WKS-HOY-CCYY              PIC 9(04).
023100     05  WKS-HOY-MM                PIC 9(02).
023200     05  WKS-HOY-DD                PIC 9(02).
023300     05  FILLER                    PIC X(02) VALUE SPACES.
023400 01  WKS-HORA-HOY.
023500     05  WKS-HOY-HH                PIC 9(02).
023600     05  WKS-HOY-MIN               PIC 9(02).
023700     05  WKS-HOY-SEG               PIC 9(02).
023800     05  WKS-HOY-CENT              PIC 9(02).
023900     05  FILLER                    PIC X(02) VALUE SPACES.
024000 01  WKS-SELLO-UNB.
024100     05  WKS-FECHA-YYMMDD          PIC X(06).
024200     05  WKS-HORA-HHMM             PIC X(04).
024300     05  FILLER                    PIC X(02) VALUE SPACES.
024400*
024500*-------------------------------------------------------------
024600* CAMPOS DE TRABAJO PARA VALIDAR FECHAS CCYYMMDD
024700*-------------------------------------------------------------
024800 01  WKS-VALIDAR-FECHA.
024900     05  WKS-VF-CCYY               PIC 9(04).
025000     05  WKS-VF-MM                 PIC 9(02).
025100     05  WKS-VF-DD                 PIC 9(02).
025200     05  WKS-VF-ULT-DIA            PIC 99.
025300     05  WKS-VF-RESIDUO-4          PIC S9(04) COMP.
025400     05  WKS-VF-RESIDUO-100        PIC S9(04) COMP.
025500     05  WKS-VF-RESIDUO-400        PIC S9(04) COMP.
025600     05  WKS-VF-COCIENTE           PIC S9(06) COMP.
025700     05  WKS-VF-SW-BISIESTO        PIC X(01).
025800         88  VF-ES-BISIESTO                VALUE 'S'.
025900     05  WKS-VF-SW-OK              PIC X(01).
026000         88  VF-FECHA-OK                   VALUE 'S'.
026100     05  FILLER                    PIC X(04) VALUE SPACES.
026200*
026300*-------------------------------------------------------------
026400* AREA DE ESCAPE DE CARACTERES EDIFACT (VALUE-ESCAPER)
026500*-------------------------------------------------------------
026600 01  WKS-ESCAPE-AREA.
026700     05  WKS-ESC-ENTRADA           PIC X(70).
026800     05  WKS-ESC-SALIDA            PIC X(140).
026810*        LARGO MAXIMO DEL CAMPO FUENTE (ANCHO DE COPY), USADO
026820*        COMO PUNTO DE PARTIDA PARA RECORTAR ESPACIOS A LA
026830*        DERECHA ANTES DE ESCAPAR (VER 0810-CALCULAR-LON-
026840*        ENTRADA).
026850     05  WKS-ESC-LON-MAX           PIC S9(04) COMP VALUE 0.
026900     05  WKS-ESC-LON-ENTRADA       PIC S9(04) COMP VALUE 0.
027000     05  WKS-ESC-LON-SALIDA        PIC S9(04) COMP VALUE 0.
027100     05  WKS-ESC-IX                PIC S9(04) COMP VALUE 0.
027200     05  WKS-ESC-CARACTER          PIC X(01).
027300     05  FILLER                    PIC X(04) VALUE SPACES.
027400*
027500*-------------------------------------------------------------
027600* VALORES YA ESCAPADOS DE LA CABECERA, CALCULADOS UNA SOLA VEZ
027700*-------------------------------------------------------------
027800 01  WKS-ESCAPES-CABECERA.
027900     05  WKS-MSGREF-ESC            PIC X(28).
028000     05  WKS-MSGREF-ESC-LON        PIC S9(04) COMP VALUE 0.
028100     05  WKS-NUMFAC-ESC            PIC X(34).
028200     05  WKS-NUMFAC-ESC-LON        PIC S9(04) COMP VALUE 0.
028300     05  WKS-REF-ESC               PIC X(34).
028400     05  WKS-REF-ESC-LON           PIC S9(04) COMP VALUE 0.
028500     05  FILLER                    PIC X(04) VALUE SPACES.
028600*
028700*-------------------------------------------------------------
028800* AREA GENERICA DE RECORTE DE ESPACIOS A LA IZQUIERDA
028900*-------------------------------------------------------------
029000 01  WKS-RECORTE-AREA.
029100     05  WKS-REC-ENTRADA           PIC X(20).
029200     05  WKS-REC-SALIDA            PIC X(20) VALUE SPACES.
029300     05  WKS-REC-LON               PIC S9(04) COMP VALUE 0.
029400     05  WKS-REC-IX                PIC S9(04) COMP VALUE 0.
029500     05  FILLER                    PIC X(04) VALUE SPACES.
029600*
029700*-------------------------------------------------------------
029800* CAMPOS EDITADOS PARA IMPRIMIR IMPORTES Y CANTIDADES
029900*-------------------------------------------------------------
030000 01  WKS-IMPORTE-EDITADO           PIC Z(11)9.99.
030100 01  WKS-CANTIDAD-EDITADA          PIC Z(08)9.99.
030200 01  WKS-ENTERO-EDITADO            PIC Z(08)9.
030210*-------------------------------------------------------------
030220* AREA PARA IMPRIMIR UN SUBINDICE/CONTADOR BINARIO (COMP) EN
030230* UN MENSAJE DE ERROR O EN UN SEGMENTO; COMP NO SE PUEDE
030240* ENVIAR DIRECTO A UN STRING, PRIMERO HAY QUE EDITARLO A
030250* DISPLAY (MISMO PRINCIPIO YA USADO CON IMPORTES Y CANTIDADES).
030260 01  WKS-CONTADOR-A-FORMATEAR      PIC S9(05) COMP VALUE 0.
030270 01  WKS-CONTADOR-EDITADO          PIC Z(04)9.
030300*
030400*-------------------------------------------------------------
030500* LINEA DE SALIDA Y LITERAL DE APOSTROFE DE CIERRE DE SEGMENTO
030600*-------------------------------------------------------------
030700 01  WKS-EDI-LINEA                 PIC X(120).
030750*        PUNTERO DE ARMADO (WITH POINTER) PARA LAS LINEAS NAD
030760*        QUE SE CONSTRUYEN EN VARIOS STRING SUCESIVOS; CASILLA
030770*        DE TRABAJO INDEPENDIENTE, SE DECLARA A NIVEL 77.
030800 77  WKS-EDI-PUNTERO               PIC S9(04) COMP VALUE 1.
030900 01  WKS-APOSTROFE                 PIC X(01) VALUE QUOTE.
031000*
031100*-------------------------------------------------------------
031200* MASCARA PARA MOSTRAR CONTADORES EN LA BITACORA DE CORRIDA
031300*-------------------------------------------------------------
031400 01  WKS-MASCARA-CONTADOR          PIC Z,ZZZ,ZZ9.
031500*
031600*****************************************************************
031700 PROCEDURE DIVISION.
031800*****************************************************************
031900*               S E C C I O N   P R I N C I P A L                *
032000*****************************************************************
032100 000-PRINCIPAL SECTION.
032200     PERFORM 0100-INICIO
032300     PERFORM 0200-APERTURA-ARCHIVOS
032400     IF SALIDA-YA-EXISTE
032500        MOVE 'OUTPUT FILE ALREADY EXISTS' TO WKS-MENSAJE-ERROR
032600        DISPLAY '>>> ' WKS-MENSAJE-ERROR
032700     ELSE
032800        PERFORM 0300-VALIDAR-FACTURA
032900        IF FACTURA-VALIDA
033000           PERFORM 0400-GENERAR-EDI
033100           DISPLAY 'SUCCESS: INVOIC WRITTEN TO FACTEDI'
033200        ELSE
033300           DISPLAY '>>> ' WKS-MENSAJE-ERROR
033400        END-IF
033500     END-IF
033600     PERFORM 0900-CIERRE
033700     STOP RUN.
033800 000-PRINCIPAL-E. EXIT.
033900*
034000*****************************************************************
034100*     INICIO: BANNER Y SELLO DE FECHA/HORA DE LA CORRIDA
034200*****************************************************************
034300 0100-INICIO SECTION.
034400     DISPLAY '****************************************'
034500     DISPLAY '*  FACEDI01 - GENERADOR INVOIC EDI   *'
034600     DISPLAY '****************************************'
034700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
034800     ACCEPT WKS-HORA-HOY  FROM TIME
034900     STRING WKS-HOY-CCYY(3:2) WKS-HOY-MM WKS-HOY-DD
035000            DELIMITED BY SIZE INTO WKS-FECHA-YYMMDD
035100     END-STRING
035200     STRING WKS-HOY-HH WKS-HOY-MIN DELIMITED BY SIZE
035300            INTO WKS-HORA-HHMM
035400     END-STRING.
035500 0100-INICIO-E. EXIT.
035600*
035700*****************************************************************
035800*     APERTURA DE ARCHIVOS, VERIFICACION DE SALIDA Y CARGA DE
035900*     LAS TABLAS DE PARTES Y LINEAS (UNA SOLA PASADA DE LECTURA)
036000*****************************************************************
036100 0200-APERTURA-ARCHIVOS SECTION.
036200     OPEN INPUT FACT-CABECERA-F FACT-PARTES-F FACT-ITEMS-F
036300     IF FS-CABECERA NOT = '00'
036400        MOVE 'OPEN'     TO ACCION
036500        MOVE 'FACTHDR'  TO ARCHIVO
036600        DISPLAY '>>> ERROR AL ABRIR ' ARCHIVO ' FS=' FS-CABECERA
036700        MOVE 91 TO RETURN-CODE
036800        PERFORM 0950-CERRAR-ARCHIVOS
036900        STOP RUN
037000     END-IF
037100     IF FS-PARTES NOT = '00'
037200        DISPLAY '>>> ERROR AL ABRIR FACTPTY FS=' FS-PARTES
037300        MOVE 91 TO RETURN-CODE
037400        PERFORM 0950-CERRAR-ARCHIVOS
037500        STOP RUN
037600     END-IF
037700     IF FS-ITEMS NOT = '00'
037800        DISPLAY '>>> ERROR AL ABRIR FACTITM FS=' FS-ITEMS
037900        MOVE 91 TO RETURN-CODE
038000        PERFORM 0950-CERRAR-ARCHIVOS
038100        STOP RUN
038200     END-IF
038300     PERFORM 0210-VERIFICAR-SALIDA
038400     PERFORM 0220-LEER-CABECERA
038500     PERFORM 0230-CARGAR-PARTES UNTIL FIN-PARTES
038600     PERFORM 0240-CARGAR-ITEMS UNTIL FIN-ITEMS.
038700 0200-APERTURA-ARCHIVOS-E. EXIT.
038800*
038900*     SE ABRE LA SALIDA PARA LECTURA UNICAMENTE PARA DESCUBRIR SI
039000*     YA EXISTE; STATUS 00 = EXISTE, 35 = NO EXISTE (NORMAL).
039100 0210-VERIFICAR-SALIDA SECTION.
039200     OPEN INPUT EDI-SALIDA-F
039300     IF FS-SALIDA = '00'
039400        CLOSE EDI-SALIDA-F
039500        SET SALIDA-YA-EXISTE TO TRUE
039600     ELSE
039700        IF FS-SALIDA NOT = '35'
039800           DISPLAY '>>> ERROR AL VERIFICAR FACTEDI FS=' FS-SALIDA
039900           MOVE 91 TO RETURN-CODE
040000           PERFORM 0950-CERRAR-ARCHIVOS
040100           STOP RUN
040200        END-IF
040300     END-IF.
040400 0210-VERIFICAR-SALIDA-E. EXIT.
040500*
040600 0220-LEER-CABECERA SECTION.
040700     READ FACT-CABECERA-F
040800     IF FS-CABECERA NOT = '00' AND FS-CABECERA NOT = '10'
040900        DISPLAY '>>> ERROR AL LEER FACTHDR FS=' FS-CABECERA
041000        MOVE 91 TO RETURN-CODE
041100        PERFORM 0950-CERRAR-ARCHIVOS
041200        STOP RUN
041300     END-IF
041400     IF FS-CABECERA = '00'
041500        INSPECT FACH-MONEDA CONVERTING
041600                'abcdefghijklmnopqrstuvwxyz'
041700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041800     END-IF.
041900 0220-LEER-CABECERA-E. EXIT.
042000*
042100 0230-CARGAR-PARTES SECTION.
042200     READ FACT-PARTES-F
042300     EVALUATE FS-PARTES
042400        WHEN '00'
042500           ADD 1 TO WKS-CTR-PARTES
042600           SET WKS-IDX-PARTE TO WKS-CTR-PARTES
042700           MOVE FACP-CALIFICADOR TO WKS-P-CALIF(WKS-IDX-PARTE)
042800           MOVE FACP-ID-PARTE    TO WKS-P-ID(WKS-IDX-PARTE)
042900           MOVE FACP-NOMBRE      TO WKS-P-NOMBRE(WKS-IDX-PARTE)
043000           MOVE FACP-CALLE       TO WKS-P-CALLE(WKS-IDX-PARTE)
043100           MOVE FACP-CIUDAD      TO WKS-P-CIUDAD(WKS-IDX-PARTE)
043200           MOVE FACP-PAIS        TO WKS-P-PAIS(WKS-IDX-PARTE)
043300           INSPECT WKS-P-CALIF(WKS-IDX-PARTE) CONVERTING
043400                   'abcdefghijklmnopqrstuvwxyz'
043500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043600           INSPECT WKS-P-PAIS(WKS-IDX-PARTE) CONVERTING
043700                   'abcdefghijklmnopqrstuvwxyz'
043800                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043900        WHEN '10'
044000           SET FIN-PARTES TO TRUE
044100        WHEN OTHER
044200           DISPLAY '>>> ERROR AL LEER FACTPTY FS=' FS-PARTES
044300           MOVE 91 TO RETURN-CODE
044400           PERFORM 0950-CERRAR-ARCHIVOS
044500           STOP RUN
044600     END-EVALUATE.
044700 0230-CARGAR-PARTES-E. EXIT.
044800*
044900 0240-CARGAR-ITEMS SECTION.
045000     READ FACT-ITEMS-F
045100     EVALUATE FS-ITEMS
045200        WHEN '00'
045300           ADD 1 TO WKS-CTR-ITEMS
045400           SET WKS-IDX-ITEM TO WKS-CTR-ITEMS
045500           MOVE FACI-COD-PRODUCTO TO WKS-I-PRODUCTO(WKS-IDX-ITEM)
045600           MOVE FACI-DESCRIPCION  TO
045700               WKS-I-DESCRIPCION(WKS-IDX-ITEM)
045800           MOVE FACI-CANTIDAD     TO WKS-I-CANTIDAD(WKS-IDX-ITEM)
045900           MOVE FACI-PRECIO       TO WKS-I-PRECIO(WKS-IDX-ITEM)
046000           MOVE FACI-TASA-IMPTO   TO WKS-I-TASA(WKS-IDX-ITEM)
046100           MOVE FACI-UNIDAD       TO WKS-I-UNIDAD(WKS-IDX-ITEM)
046200           INSPECT WKS-I-UNIDAD(WKS-IDX-ITEM) CONVERTING
046300                   'abcdefghijklmnopqrstuvwxyz'
046400                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046500        WHEN '10'
046600           SET FIN-ITEMS TO TRUE
046700        WHEN OTHER
046800           DISPLAY '>>> ERROR AL LEER FACTITM FS=' FS-ITEMS
046900           MOVE 91 TO RETURN-CODE
047000           PERFORM 0950-CERRAR-ARCHIVOS
047100           STOP RUN
047200     END-EVALUATE.
047300 0240-CARGAR-ITEMS-E. EXIT.
047400*
047500*****************************************************************
047600*     INVOIC-VALIDATOR -- REGLAS DE NEGOCIO DE LA FACTURA
047700*     PRIMERA FALLA ABORTA CON MENSAJE DESCRIPTIVO EN
047800*     WKS-MENSAJE-ERROR Y FACTURA-INVALIDA.
047900*****************************************************************
048000 0300-VALIDAR-FACTURA SECTION.
048100     SET FACTURA-VALIDA TO TRUE
048200     PERFORM 0310-VALIDAR-CABECERA
048300     IF FACTURA-VALIDA
048400        PERFORM 0320-VALIDAR-PARTES
048500     END-IF
048600     IF FACTURA-VALIDA
048700        PERFORM 0330-VALIDAR-ITEMS
048800     END-IF
048900     IF FACTURA-VALIDA
049000        PERFORM 0340-VALIDAR-PAGO
049100     END-IF.
049200 0300-VALIDAR-FACTURA-E. EXIT.
049300*
049400 0310-VALIDAR-CABECERA SECTION.
049500     IF FACH-REF-MENSAJE = SPACES
049600        MOVE 'MISSING REQUIRED FIELD: MESSAGE-REF'
049700                                       TO WKS-MENSAJE-ERROR
049800        SET FACTURA-INVALIDA TO TRUE
049900     END-IF
050000     IF FACTURA-VALIDA AND FACH-NUM-FACTURA = SPACES
050100        MOVE 'MISSING REQUIRED FIELD: INVOICE-NUMBER'
050200                                       TO WKS-MENSAJE-ERROR
050300        SET FACTURA-INVALIDA TO TRUE
050400     END-IF
050500     IF FACTURA-VALIDA AND FACH-FECHA-FACTURA = SPACES
050600        MOVE 'MISSING REQUIRED FIELD: INVOICE-DATE'
050700                                       TO WKS-MENSAJE-ERROR
050800        SET FACTURA-INVALIDA TO TRUE
050900     END-IF
051000     IF FACTURA-VALIDA AND WKS-CTR-PARTES = 0
051100        MOVE 'MISSING REQUIRED FIELD: PARTIES'
051200                                       TO WKS-MENSAJE-ERROR
051300        SET FACTURA-INVALIDA TO TRUE
051400     END-IF
051500     IF FACTURA-VALIDA AND WKS-CTR-ITEMS = 0
051600        MOVE 'MISSING REQUIRED FIELD: ITEMS'
051700                                       TO WKS-MENSAJE-ERROR
051800        SET FACTURA-INVALIDA TO TRUE
051900     END-IF
052000     IF FACTURA-VALIDA
052100        MOVE FACH-REF-MENSAJE TO WKS-ESC-ENTRADA(1:14)
052200        IF FACH-REF-MENSAJE NOT IS ALFANUM-PERMITIDO
052300           MOVE 'FIELD MESSAGE-REF HAS INVALID CHARACTERS'
052400                                       TO WKS-MENSAJE-ERROR
052500           SET FACTURA-INVALIDA TO TRUE
052600        END-IF
052700     END-IF
052800     IF FACTURA-VALIDA
052900        MOVE FACH-FEF-SIGLO-ANIO TO WKS-VF-CCYY
053000        MOVE FACH-FEF-MES        TO WKS-VF-MM
053100        MOVE FACH-FEF-DIA        TO WKS-VF-DD
053200        PERFORM 0870-VALIDAR-FECHA
053300        IF NOT VF-FECHA-OK
053400           MOVE 'FIELD INVOICE-DATE IS NOT A VALID CALENDAR DATE'
053500                                       TO WKS-MENSAJE-ERROR
053600           SET FACTURA-INVALIDA TO TRUE
053700        END-IF
053800     END-IF
053900     IF FACTURA-VALIDA AND NOT FACH-MONEDA-AUSENTE
054000        IF NOT FACH-MONEDA-VALIDA-88
054100           MOVE 'FIELD CURRENCY IS NOT IN THE VALID CODE SET'
054200                                       TO WKS-MENSAJE-ERROR
054300           SET FACTURA-INVALIDA TO TRUE
054400        END-IF
054500     END-IF
054600     IF FACTURA-VALIDA AND FACH-REFERENCIA NOT = SPACES
054700        IF FACH-REFERENCIA NOT IS ALFANUM-PERMITIDO
054800           MOVE 'FIELD REFERENCE HAS INVALID CHARACTERS'
054900                                       TO WKS-MENSAJE-ERROR
055000           SET FACTURA-INVALIDA TO TRUE
055100        END-IF
055200     END-IF.
055300 0310-VALIDAR-CABECERA-E. EXIT.
055400*
055500*     VALIDA EL JUEGO DE PARTES: DEBE HABER BY Y SU, CALIFICADOR
055600*     VALIDO E ID NO EN BLANCO EN CADA UNA; NOMBRE Y PAIS SI
055700*     VIENEN.
055800 0320-VALIDAR-PARTES SECTION.
055900     MOVE 'N' TO WKS-SW-VISTO-BY
056000     MOVE 'N' TO WKS-SW-VISTO-SU
056100     PERFORM 0321-VALIDAR-UNA-PARTE
056200             THRU 0321-VALIDAR-UNA-PARTE-E
056300             VARYING WKS-IX-PARTE FROM 1 BY 1
056400             UNTIL WKS-IX-PARTE > WKS-CTR-PARTES OR NOT
056500                 FACTURA-VALIDA
056600     IF FACTURA-VALIDA AND (WKS-SW-VISTO-BY = 'N' OR
056700                             WKS-SW-VISTO-SU = 'N')
056800        MOVE 'MISSING PARTY QUALIFIER(S): BY AND/OR SU'
056900                                       TO WKS-MENSAJE-ERROR
057000        SET FACTURA-INVALIDA TO TRUE
057100     END-IF.
057200 0320-VALIDAR-PARTES-E. EXIT.
057300*
057400*     CUERPO DEL LAZO ANTERIOR: VALIDA UNA SOLA PARTE COMERCIAL.
057500 0321-VALIDAR-UNA-PARTE SECTION.
057510     SET WKS-IDX-PARTE TO WKS-IX-PARTE
057520*        EL SUBINDICE ES COMP; SE EDITA UNA SOLA VEZ AQUI PARA
057530*        PODERLO CITAR EN LOS MENSAJES DE ERROR DE ABAJO.
057540     MOVE WKS-IX-PARTE TO WKS-CONTADOR-A-FORMATEAR
057550     PERFORM 0640-FORMATEAR-CONTADOR
057700     IF WKS-P-CALIF(WKS-IDX-PARTE) = 'BY'
057800        MOVE 'S' TO WKS-SW-VISTO-BY
057900     END-IF
058000     IF WKS-P-CALIF(WKS-IDX-PARTE) = 'SU'
058100        MOVE 'S' TO WKS-SW-VISTO-SU
058200     END-IF
058300     IF NOT WKS-P-CALIF-VALIDO(WKS-IDX-PARTE)
058400        STRING 'INVALID PARTY QUALIFIER AT PARTY '
058500               WKS-REC-SALIDA(1:WKS-REC-LON) DELIMITED BY SIZE
058600               INTO WKS-MENSAJE-ERROR
058700        END-STRING
058800        SET FACTURA-INVALIDA TO TRUE
058900     END-IF
059000     IF FACTURA-VALIDA AND WKS-P-ID(WKS-IDX-PARTE) = SPACES
059100        STRING 'FIELD PARTY-ID CANNOT BE EMPTY AT PARTY '
059200               WKS-REC-SALIDA(1:WKS-REC-LON) DELIMITED BY SIZE
059300               INTO WKS-MENSAJE-ERROR
059400        END-STRING
059500        SET FACTURA-INVALIDA TO TRUE
059600     END-IF
059700     IF FACTURA-VALIDA AND WKS-P-NOMBRE(WKS-IDX-PARTE) NOT =
059800         SPACES
059900        IF WKS-P-NOMBRE(WKS-IDX-PARTE) NOT IS ALFANUM-PERMITIDO
060000           STRING 'FIELD NAME HAS INVALID CHARACTERS AT PARTY '
060100                  WKS-REC-SALIDA(1:WKS-REC-LON) DELIMITED BY SIZE
060200                  INTO WKS-MENSAJE-ERROR
060300           END-STRING
060400           SET FACTURA-INVALIDA TO TRUE
060500        END-IF
060600     END-IF
060700     IF FACTURA-VALIDA AND WKS-P-PAIS(WKS-IDX-PARTE) NOT =
060800         SPACES
060900        IF NOT WKS-P-PAIS-VALIDO(WKS-IDX-PARTE)
061000           STRING 'FIELD COUNTRY IS NOT IN THE VALID CODE SET '
061100                  'AT PARTY ' WKS-REC-SALIDA(1:WKS-REC-LON)
061150                  DELIMITED BY SIZE
061200                  INTO WKS-MENSAJE-ERROR
061300           END-STRING
061400           SET FACTURA-INVALIDA TO TRUE
061500        END-IF
061600     END-IF.
061700 0321-VALIDAR-UNA-PARTE-E. EXIT.
061800*
061900*     VALIDA CADA LINEA: CAMPOS REQUERIDOS, REGLA ALFANUMERICA,
062000*     CANTIDAD/PRECIO/TASA NUMERICOS Y NO NEGATIVOS, UNIDAD
062100*     VALIDA.
062200 0330-VALIDAR-ITEMS SECTION.
062300     PERFORM 0331-VALIDAR-UN-ITEM
062400             THRU 0331-VALIDAR-UN-ITEM-E
062500             VARYING WKS-IX-ITEM FROM 1 BY 1
062600             UNTIL WKS-IX-ITEM > WKS-CTR-ITEMS OR NOT
062700                 FACTURA-VALIDA.
062800 0330-VALIDAR-ITEMS-E. EXIT.
062900*
063000*     CUERPO DEL LAZO ANTERIOR: VALIDA UNA SOLA LINEA DE FACTURA.
063100 0331-VALIDAR-UN-ITEM SECTION.
063200     SET WKS-IDX-ITEM TO WKS-IX-ITEM
063210*        EL SUBINDICE ES COMP; SE EDITA UNA SOLA VEZ AQUI PARA
063220*        PODERLO CITAR EN LOS MENSAJES DE ERROR DE ABAJO.
063230     MOVE WKS-IX-ITEM TO WKS-CONTADOR-A-FORMATEAR
063240     PERFORM 0640-FORMATEAR-CONTADOR
063300     IF WKS-I-PRODUCTO(WKS-IDX-ITEM) = SPACES
063400        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
063500               ': FIELD PRODUCT-CODE CANNOT BE EMPTY'
063600               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
063700        END-STRING
063800        SET FACTURA-INVALIDA TO TRUE
063900     END-IF
064000     IF FACTURA-VALIDA AND
064100        WKS-I-DESCRIPCION(WKS-IDX-ITEM) = SPACES
064200        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
064300               ': FIELD DESCRIPTION CANNOT BE EMPTY'
064400               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
064500        END-STRING
064600        SET FACTURA-INVALIDA TO TRUE
064700     END-IF
064800     IF FACTURA-VALIDA AND
064900        WKS-I-PRODUCTO(WKS-IDX-ITEM) NOT IS ALFANUM-PERMITIDO
065000        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
065100               ': FIELD PRODUCT-CODE HAS INVALID CHARACTERS'
065200               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
065300        END-STRING
065400        SET FACTURA-INVALIDA TO TRUE
065500     END-IF
065600     IF FACTURA-VALIDA AND
065700        WKS-I-DESCRIPCION(WKS-IDX-ITEM) NOT IS
065800            ALFANUM-PERMITIDO
065900        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
066000               ': FIELD DESCRIPTION HAS INVALID CHARACTERS'
066100               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
066200        END-STRING
066300        SET FACTURA-INVALIDA TO TRUE
066400     END-IF
066500     IF FACTURA-VALIDA AND
066600        WKS-I-CANTIDAD(WKS-IDX-ITEM) < 0
066700        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
066800               ': FIELD QUANTITY MUST BE NUMERIC AND NOT '
066900               'NEGATIVE' DELIMITED BY SIZE
067000               INTO WKS-MENSAJE-ERROR
067100        END-STRING
067200        SET FACTURA-INVALIDA TO TRUE
067300     END-IF
067400     IF FACTURA-VALIDA AND
067500        WKS-I-PRECIO(WKS-IDX-ITEM) < 0
067600        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
067700               ': FIELD PRICE MUST BE NUMERIC AND NOT NEGATIVE'
067800               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
067900        END-STRING
068000        SET FACTURA-INVALIDA TO TRUE
068100     END-IF
068200     IF FACTURA-VALIDA AND
068300        WKS-I-TASA(WKS-IDX-ITEM) < 0
068400        STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
068500               ': FIELD TAX-RATE MUST BE NUMERIC AND NOT '
068600               'NEGATIVE' DELIMITED BY SIZE
068700               INTO WKS-MENSAJE-ERROR
068800        END-STRING
068900        SET FACTURA-INVALIDA TO TRUE
069000     END-IF
069100     IF FACTURA-VALIDA AND WKS-I-UNIDAD(WKS-IDX-ITEM) NOT =
069200         SPACES
069300        IF WKS-I-UNIDAD(WKS-IDX-ITEM) NOT IS ALFANUM-PERMITIDO
069400           STRING 'ITEM ' WKS-REC-SALIDA(1:WKS-REC-LON)
069500                  ': FIELD UNIT HAS INVALID CHARACTERS'
069600                  DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
069700           END-STRING
069800           SET FACTURA-INVALIDA TO TRUE
069900        END-IF
070000     END-IF
070100     IF FACTURA-VALIDA AND WKS-I-UNIDAD(WKS-IDX-ITEM) = SPACES
070200        MOVE 'EA' TO WKS-I-UNIDAD(WKS-IDX-ITEM)                   111042  
070300     END-IF.
070400 0331-VALIDAR-UN-ITEM-E. EXIT.
070500*
070600*     CONDICIONES DE PAGO: FECHA DE VENCIMIENTO VALIDA Y FORMA DE
070700*     PAGO DENTRO DEL JUEGO PERMITIDO; DEFAULT DE FORMA DE PAGO.
070800 0340-VALIDAR-PAGO SECTION.
070900     IF FACH-FECHA-VENCE NOT = SPACES
071000        MOVE FACH-FEV-SIGLO-ANIO TO WKS-VF-CCYY
071100        MOVE FACH-FEV-MES        TO WKS-VF-MM
071200        MOVE FACH-FEV-DIA        TO WKS-VF-DD
071300        PERFORM 0870-VALIDAR-FECHA
071400        IF NOT VF-FECHA-OK
071500           MOVE 'FIELD DUE-DATE IS NOT A VALID CALENDAR DATE'
071600                                       TO WKS-MENSAJE-ERROR
071700           SET FACTURA-INVALIDA TO TRUE
071800        END-IF
071900        IF FACTURA-VALIDA AND FACH-PAGO-AUSENTE                   109611  
072000           MOVE '5 ' TO FACH-FORMA-PAGO                           109611  
072100        END-IF                                                    109611  
072200        IF FACTURA-VALIDA AND NOT FACH-PAGO-AUSENTE               109611  
072300           IF NOT FACH-PAGO-TRANSFER-88 AND                       109611  
072400              NOT FACH-PAGO-TARJETA-88 AND
072500              NOT FACH-PAGO-EFECTIVO-88
072600              MOVE 'FIELD PAYMENT-METHOD IS NOT IN THE VALID SET'
072700                                       TO WKS-MENSAJE-ERROR
072800              SET FACTURA-INVALIDA TO TRUE
072900           END-IF
073000        END-IF
073100     END-IF.
073200 0340-VALIDAR-PAGO-E. EXIT.
073300*
073400*****************************************************************
073500*     VALIDAR-FECHA -- FECHA CCYYMMDD VALIDA, CON AJUSTE DE
073600*     AÑO BISIESTO (IDEM TABLA DIA-FIN-MES DE MANTENIMIENTOS DE
073700*     CARTERA, AQUI CON CALCULO DE RESIDUOS EN VEZ DE FUNCIONES)
073800*****************************************************************
073900 0870-VALIDAR-FECHA SECTION.
074000     MOVE 'N' TO WKS-VF-SW-OK
074100     IF WKS-VF-MM < 1 OR WKS-VF-MM > 12
074200        GO TO 0870-VALIDAR-FECHA-E
074300     END-IF
074400     DIVIDE WKS-VF-CCYY BY 4   GIVING WKS-VF-COCIENTE
074500            REMAINDER WKS-VF-RESIDUO-4
074600     DIVIDE WKS-VF-CCYY BY 100 GIVING WKS-VF-COCIENTE
074700            REMAINDER WKS-VF-RESIDUO-100
074800     DIVIDE WKS-VF-CCYY BY 400 GIVING WKS-VF-COCIENTE
074900            REMAINDER WKS-VF-RESIDUO-400
075000     MOVE 'N' TO WKS-VF-SW-BISIESTO
075100     IF WKS-VF-RESIDUO-4 = 0 AND
075200        (WKS-VF-RESIDUO-100 NOT = 0 OR WKS-VF-RESIDUO-400 = 0)
075300        MOVE 'S' TO WKS-VF-SW-BISIESTO
075400     END-IF
075500     MOVE DIA-FIN-MES(WKS-VF-MM) TO WKS-VF-ULT-DIA
075600     IF WKS-VF-MM = 2 AND VF-ES-BISIESTO
075700        MOVE 29 TO WKS-VF-ULT-DIA
075800     END-IF
075900     IF WKS-VF-DD >= 1 AND WKS-VF-DD <= WKS-VF-ULT-DIA
076000        MOVE 'S' TO WKS-VF-SW-OK
076100     END-IF.
076200 0870-VALIDAR-FECHA-E. EXIT.
076300*
076400*****************************************************************
076500*     INVOIC-GENERATOR -- ARMA EL INTERCAMBIO EN EL ORDEN EXACTO
076600*     UNB, UNH, BGM, DTM, CUX, RFF, NAD*,
076700*     (LIN/IMD/QTY/PRI/TAX/MOA)*,
076800*     MOA TOTALES, PAT/DTM, UNT, UNZ.
076900*****************************************************************
077000 0400-GENERAR-EDI SECTION.
077100     PERFORM 0405-PRECALCULAR-ESCAPES-CABECERA
077200     PERFORM 0410-EMITIR-UNB
077300     PERFORM 0420-EMITIR-UNH
077400     PERFORM 0430-EMITIR-BGM
077500     PERFORM 0440-EMITIR-DTM-EMISION
077600     IF NOT FACH-MONEDA-AUSENTE
077700        PERFORM 0450-EMITIR-CUX
077800     END-IF
077900     IF FACH-REFERENCIA NOT = SPACES
078000        PERFORM 0460-EMITIR-RFF
078100     END-IF
078200     PERFORM 0471-EMITIR-NAD
078300             VARYING WKS-IX-PARTE FROM 1 BY 1
078400             UNTIL WKS-IX-PARTE > WKS-CTR-PARTES
078500     MOVE 0 TO WKS-TOTAL-IMPORTE WKS-TOTAL-IMPUESTO
078600     PERFORM 0480-EMITIR-ITEM
078700             VARYING WKS-IX-ITEM FROM 1 BY 1
078800             UNTIL WKS-IX-ITEM > WKS-CTR-ITEMS
078900     PERFORM 0490-EMITIR-TOTALES
079000     IF FACH-FECHA-VENCE NOT = SPACES
079100        PERFORM 0495-EMITIR-PAGO
079200     END-IF
079300     PERFORM 0497-EMITIR-UNT
079400     PERFORM 0498-EMITIR-UNZ.
079500 0400-GENERAR-EDI-E. EXIT.
079600*
079700 0405-PRECALCULAR-ESCAPES-CABECERA SECTION.
079800     MOVE SPACES TO WKS-ESC-ENTRADA
079900     MOVE FACH-REF-MENSAJE TO WKS-ESC-ENTRADA
080000     MOVE 14 TO WKS-ESC-LON-MAX
080010     PERFORM 0810-CALCULAR-LON-ENTRADA
080100     PERFORM 0800-ESCAPAR-VALOR
080200     MOVE WKS-ESC-SALIDA(1:28) TO WKS-MSGREF-ESC
080300     MOVE WKS-ESC-LON-SALIDA   TO WKS-MSGREF-ESC-LON
080400     MOVE SPACES TO WKS-ESC-ENTRADA
080500     MOVE FACH-NUM-FACTURA TO WKS-ESC-ENTRADA
080600     MOVE 17 TO WKS-ESC-LON-MAX
080610     PERFORM 0810-CALCULAR-LON-ENTRADA
080700     PERFORM 0800-ESCAPAR-VALOR
080800     MOVE WKS-ESC-SALIDA(1:34) TO WKS-NUMFAC-ESC
080900     MOVE WKS-ESC-LON-SALIDA   TO WKS-NUMFAC-ESC-LON
081000     IF FACH-REFERENCIA NOT = SPACES
081100        MOVE SPACES TO WKS-ESC-ENTRADA
081200        MOVE FACH-REFERENCIA TO WKS-ESC-ENTRADA
081300        MOVE 17 TO WKS-ESC-LON-MAX
081310        PERFORM 0810-CALCULAR-LON-ENTRADA
081400        PERFORM 0800-ESCAPAR-VALOR
081500        MOVE WKS-ESC-SALIDA(1:34) TO WKS-REF-ESC
081600        MOVE WKS-ESC-LON-SALIDA   TO WKS-REF-ESC-LON
081700     END-IF.
081800 0405-PRECALCULAR-ESCAPES-CABECERA-E. EXIT.
081900*
082000*     UNB+UNOC:3+<APP-REF>:<CTL-REF>+RECEIVER:001+
082100*     <YYMMDD:HHMM>+<CTL-REF>+1:<CHARSET>'
082200 0410-EMITIR-UNB SECTION.
082300     STRING 'UNB+UNOC:3+' WKS-APP-REF-DEF DELIMITED BY SPACE
082400            ':' WKS-MSGREF-ESC(1:WKS-MSGREF-ESC-LON)
082500                DELIMITED BY SIZE
082600            '+RECEIVER:001+' WKS-FECHA-YYMMDD ':' WKS-HORA-HHMM
082700                DELIMITED BY SIZE
082800            '+' WKS-MSGREF-ESC(1:WKS-MSGREF-ESC-LON)
082900                DELIMITED BY SIZE
083000            '+1:' WKS-CHARSET-DEF DELIMITED BY SPACE
083100            WKS-APOSTROFE DELIMITED BY SIZE
083200            INTO WKS-EDI-LINEA
083300     END-STRING
083400     PERFORM 0600-ESCRIBIR-SEGMENTO.
083500 0410-EMITIR-UNB-E. EXIT.
083600*
083700*     UNH+<MESSAGE-REF>+INVOIC:D:96A:UN:<CHARSET>'                112477  
083800 0420-EMITIR-UNH SECTION.
083900     STRING 'UNH+' WKS-MSGREF-ESC(1:WKS-MSGREF-ESC-LON)
084000            DELIMITED BY SIZE
084100            '+INVOIC:D:96A:UN:' WKS-CHARSET-DEF DELIMITED BY SPACE
084200            WKS-APOSTROFE DELIMITED BY SIZE
084300            INTO WKS-EDI-LINEA
084400     END-STRING
084500     PERFORM 0600-ESCRIBIR-SEGMENTO.
084600 0420-EMITIR-UNH-E. EXIT.
084700*
084800*     BGM+380+<INVOICE-NUMBER>+9'
084900 0430-EMITIR-BGM SECTION.
085000     STRING 'BGM+380+' WKS-NUMFAC-ESC(1:WKS-NUMFAC-ESC-LON)
085100            DELIMITED BY SIZE
085200            '+9' WKS-APOSTROFE DELIMITED BY SIZE
085300            INTO WKS-EDI-LINEA
085400     END-STRING
085500     PERFORM 0600-ESCRIBIR-SEGMENTO.
085600 0430-EMITIR-BGM-E. EXIT.
085700*
085800*     DTM+137:<INVOICE-DATE>:102'
085900 0440-EMITIR-DTM-EMISION SECTION.
086000     STRING 'DTM+137:' FACH-FECHA-FACTURA ':102'
086100            DELIMITED BY SIZE
086200            WKS-APOSTROFE DELIMITED BY SIZE
086300            INTO WKS-EDI-LINEA
086400     END-STRING
086500     PERFORM 0600-ESCRIBIR-SEGMENTO.
086600 0440-EMITIR-DTM-EMISION-E. EXIT.
086700*
086800*     CUX+2:<CURRENCY>:9'
086900 0450-EMITIR-CUX SECTION.
087000     STRING 'CUX+2:' FACH-MONEDA ':9' DELIMITED BY SIZE
087100            WKS-APOSTROFE DELIMITED BY SIZE
087200            INTO WKS-EDI-LINEA
087300     END-STRING
087400     PERFORM 0600-ESCRIBIR-SEGMENTO.
087500 0450-EMITIR-CUX-E. EXIT.
087600*
087700*     RFF+ON:<REFERENCE>'
087800 0460-EMITIR-RFF SECTION.
087900     STRING 'RFF+ON:' WKS-REF-ESC(1:WKS-REF-ESC-LON)
088000            DELIMITED BY SIZE
088100            WKS-APOSTROFE DELIMITED BY SIZE
088200            INTO WKS-EDI-LINEA
088300     END-STRING
088400     PERFORM 0600-ESCRIBIR-SEGMENTO.
088500 0460-EMITIR-RFF-E. EXIT.
088600*
088700*     NAD+<QUALIFIER>+<ID>+91+<NAME><+<STREET>:<CITY>:<COUNTRY>>'
088800*     SE ARMA CON UN PUNTERO DE STRING, PUES EL SUFIJO DE
088900*     DIRECCION ES OPCIONAL Y DE LARGO VARIABLE.
089000 0471-EMITIR-NAD SECTION.
089100     SET WKS-IDX-PARTE TO WKS-IX-PARTE
089200     MOVE SPACES TO WKS-EDI-LINEA
089300     MOVE 1 TO WKS-EDI-PUNTERO
089400     MOVE SPACES TO WKS-ESC-ENTRADA
089500     MOVE WKS-P-ID(WKS-IDX-PARTE) TO WKS-ESC-ENTRADA
089600     MOVE 17 TO WKS-ESC-LON-MAX
089610     PERFORM 0810-CALCULAR-LON-ENTRADA
089700     PERFORM 0800-ESCAPAR-VALOR
089800     STRING 'NAD+' DELIMITED BY SIZE
089900            WKS-P-CALIF(WKS-IDX-PARTE) DELIMITED BY SIZE
090000            '+' DELIMITED BY SIZE
090100            WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA) DELIMITED BY SIZE
090200            '+91+' DELIMITED BY SIZE
090300            INTO WKS-EDI-LINEA
090400            WITH POINTER WKS-EDI-PUNTERO
090500     END-STRING
090600     MOVE SPACES TO WKS-ESC-ENTRADA
090700     MOVE WKS-P-NOMBRE(WKS-IDX-PARTE) TO WKS-ESC-ENTRADA
090800     MOVE 35 TO WKS-ESC-LON-MAX
090810     PERFORM 0810-CALCULAR-LON-ENTRADA
090900     PERFORM 0800-ESCAPAR-VALOR
091000     STRING WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA) DELIMITED BY SIZE
091100            INTO WKS-EDI-LINEA
091200            WITH POINTER WKS-EDI-PUNTERO
091300     END-STRING
091400     IF WKS-P-CALLE(WKS-IDX-PARTE) NOT = SPACES OR
091500        WKS-P-CIUDAD(WKS-IDX-PARTE) NOT = SPACES OR
091600        WKS-P-PAIS(WKS-IDX-PARTE) NOT = SPACES
091700        PERFORM 0472-AGREGAR-DIRECCION-NAD
091800     END-IF
091900     STRING WKS-APOSTROFE DELIMITED BY SIZE
092000            INTO WKS-EDI-LINEA
092100            WITH POINTER WKS-EDI-PUNTERO
092200     END-STRING
092300     PERFORM 0600-ESCRIBIR-SEGMENTO.
092400 0471-EMITIR-NAD-E. EXIT.
092500*
092600*     AGREGA +<STREET>:<CITY>:<COUNTRY> A LA LINEA NAD EN CURSO
092700*     (CONTINUA EL MISMO WKS-EDI-PUNTERO DE 0471), CON LOS
092800*     COMPONENTES PRESENTES UNIDOS POR ':' EN ESE ORDEN.
092900 0472-AGREGAR-DIRECCION-NAD SECTION.
092910     MOVE 'N' TO WKS-SW-COMPONENTE-PREVIO
093000     STRING '+' DELIMITED BY SIZE INTO WKS-EDI-LINEA
093100            WITH POINTER WKS-EDI-PUNTERO
093200     END-STRING
093300     IF WKS-P-CALLE(WKS-IDX-PARTE) NOT = SPACES
093400        MOVE SPACES TO WKS-ESC-ENTRADA
093500        MOVE WKS-P-CALLE(WKS-IDX-PARTE) TO WKS-ESC-ENTRADA
093600        MOVE 35 TO WKS-ESC-LON-MAX
093610        PERFORM 0810-CALCULAR-LON-ENTRADA
093700        PERFORM 0800-ESCAPAR-VALOR
093800        STRING WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA) DELIMITED BY
093900            SIZE
094000               INTO WKS-EDI-LINEA
094100               WITH POINTER WKS-EDI-PUNTERO
094200        END-STRING
094210        SET HAY-COMPONENTE-PREVIO TO TRUE
094300     END-IF
094400     IF WKS-P-CIUDAD(WKS-IDX-PARTE) NOT = SPACES
094500        MOVE SPACES TO WKS-ESC-ENTRADA
094600        MOVE WKS-P-CIUDAD(WKS-IDX-PARTE) TO WKS-ESC-ENTRADA
094700        MOVE 35 TO WKS-ESC-LON-MAX
094710        PERFORM 0810-CALCULAR-LON-ENTRADA
094800        PERFORM 0800-ESCAPAR-VALOR
094810        IF HAY-COMPONENTE-PREVIO
094820           STRING ':' DELIMITED BY SIZE INTO WKS-EDI-LINEA
094830                  WITH POINTER WKS-EDI-PUNTERO
094840           END-STRING
094850        END-IF
094900        STRING WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA) DELIMITED BY
095100                   SIZE
095200               INTO WKS-EDI-LINEA
095300               WITH POINTER WKS-EDI-PUNTERO
095400        END-STRING
095410        SET HAY-COMPONENTE-PREVIO TO TRUE
095500     END-IF
095600     IF WKS-P-PAIS(WKS-IDX-PARTE) NOT = SPACES
095610        IF HAY-COMPONENTE-PREVIO
095620           STRING ':' DELIMITED BY SIZE INTO WKS-EDI-LINEA
095630                  WITH POINTER WKS-EDI-PUNTERO
095640           END-STRING
095650        END-IF
095700        STRING WKS-P-PAIS(WKS-IDX-PARTE) DELIMITED BY SIZE
095900               INTO WKS-EDI-LINEA
096000               WITH POINTER WKS-EDI-PUNTERO
096100        END-STRING
096200     END-IF.
096300 0472-AGREGAR-DIRECCION-NAD-E. EXIT.
096400*
096500*     ARMA LIN/IMD/QTY/PRI/[TAX/MOA] DE UNA LINEA Y ACUMULA
096600*     TOTALES.
096700*     LINE-TOTAL Y TAX-VALUE SE CALCULAN Y ACUMULAN A 4 DECIMALES
096800*     EXACTOS (SIN REDONDEAR); EL REDONDEO A 2 DECIMALES OCURRE
096900*     UNICAMENTE AL FORMATEAR UN IMPORTE PARA IMPRIMIRLO.
097000 0480-EMITIR-ITEM SECTION.
097100     SET WKS-IDX-ITEM TO WKS-IX-ITEM
097200     PERFORM 0481-EMITIR-LIN
097300     PERFORM 0482-EMITIR-IMD
097400     PERFORM 0483-EMITIR-QTY
097500     PERFORM 0484-EMITIR-PRI
097600     COMPUTE WKS-IMPORTE-LINEA =
097700             WKS-I-PRECIO(WKS-IDX-ITEM) *
097800                 WKS-I-CANTIDAD(WKS-IDX-ITEM)
097900     MOVE 'N' TO WKS-SW-IMPUESTO-LINEA
098000     IF WKS-I-TASA(WKS-IDX-ITEM) > 0
098100        SET HAY-IMPUESTO-LINEA TO TRUE                            109611  
098200        COMPUTE WKS-VALOR-IMPUESTO =                              109611  
098300                WKS-IMPORTE-LINEA * WKS-I-TASA(WKS-IDX-ITEM) / 100
098400        PERFORM 0485-EMITIR-TAX-MOA
098500     ELSE
098600        MOVE 0 TO WKS-VALOR-IMPUESTO
098700     END-IF
098800     ADD WKS-IMPORTE-LINEA  TO WKS-TOTAL-IMPORTE
098900     ADD WKS-VALOR-IMPUESTO TO WKS-TOTAL-IMPUESTO.
099000 0480-EMITIR-ITEM-E. EXIT.
099100*
099200*     LIN+<N>++<PRODUCT-CODE>:EN'
099300 0481-EMITIR-LIN SECTION.
099310     MOVE WKS-IX-ITEM TO WKS-CONTADOR-A-FORMATEAR
099320     PERFORM 0640-FORMATEAR-CONTADOR
099400     MOVE SPACES TO WKS-ESC-ENTRADA
099500     MOVE WKS-I-PRODUCTO(WKS-IDX-ITEM) TO WKS-ESC-ENTRADA
099600     MOVE 35 TO WKS-ESC-LON-MAX
099610     PERFORM 0810-CALCULAR-LON-ENTRADA
099700     PERFORM 0800-ESCAPAR-VALOR
099800     STRING 'LIN+' WKS-REC-SALIDA(1:WKS-REC-LON) '++'
099900            WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA) ':EN'
100000            DELIMITED BY SIZE
100100            WKS-APOSTROFE DELIMITED BY SIZE
100200            INTO WKS-EDI-LINEA
100300     END-STRING
100400     PERFORM 0600-ESCRIBIR-SEGMENTO.
100500 0481-EMITIR-LIN-E. EXIT.
100600*
100700*     IMD+F++++<DESCRIPTION>'
100800 0482-EMITIR-IMD SECTION.
100900     MOVE SPACES TO WKS-ESC-ENTRADA
101000     MOVE WKS-I-DESCRIPCION(WKS-IDX-ITEM) TO WKS-ESC-ENTRADA(1:70)
101100     MOVE 70 TO WKS-ESC-LON-MAX
101110     PERFORM 0810-CALCULAR-LON-ENTRADA
101200     PERFORM 0800-ESCAPAR-VALOR
101300     STRING 'IMD+F++++'
101400            WKS-ESC-SALIDA(1:WKS-ESC-LON-SALIDA)
101500            DELIMITED BY SIZE
101600            WKS-APOSTROFE DELIMITED BY SIZE
101700            INTO WKS-EDI-LINEA
101800     END-STRING
101900     PERFORM 0600-ESCRIBIR-SEGMENTO.
102000 0482-EMITIR-IMD-E. EXIT.
102010*
102020*     FORMATEAR-CONTADOR -- EDITA UN SUBINDICE O CONTADOR COMP
102030*     (WKS-CONTADOR-A-FORMATEAR) A TEXTO DISPLAY SIN CEROS A LA
102040*     IZQUIERDA, DEJANDOLO EN WKS-REC-SALIDA/WKS-REC-LON, LISTO
102050*     PARA USARSE COMO OPERANDO DE UN STRING.
102060 0640-FORMATEAR-CONTADOR SECTION.
102070     MOVE WKS-CONTADOR-A-FORMATEAR TO WKS-CONTADOR-EDITADO
102080     MOVE WKS-CONTADOR-EDITADO     TO WKS-REC-ENTRADA
102090     PERFORM 0670-RECORTAR-IZQUIERDA.
102100 0640-FORMATEAR-CONTADOR-E. EXIT.
102150*
102200*     QTY+47:<QUANTITY>:<UNIT>' -- CANTIDAD SIN FORZAR DECIMALES
102300 0483-EMITIR-QTY SECTION.
102400     PERFORM 0650-FORMATEAR-CANTIDAD
102500     STRING 'QTY+47:' WKS-REC-SALIDA(1:WKS-REC-LON) ':'
102600            WKS-I-UNIDAD(WKS-IDX-ITEM) DELIMITED BY SIZE
102700            WKS-APOSTROFE DELIMITED BY SIZE
102800            INTO WKS-EDI-LINEA
102900     END-STRING
103000     PERFORM 0600-ESCRIBIR-SEGMENTO.
103100 0483-EMITIR-QTY-E. EXIT.
103200*
103300*     PRI+AAA:<PRICE>:<UNIT>' -- PRECIO SIEMPRE CON 2 DECIMALES
103400 0484-EMITIR-PRI SECTION.
103500     MOVE WKS-I-PRECIO(WKS-IDX-ITEM) TO WKS-IMPORTE-CANON
103600     PERFORM 0660-FORMATEAR-IMPORTE
103700     STRING 'PRI+AAA:' WKS-REC-SALIDA(1:WKS-REC-LON) ':'
103800            WKS-I-UNIDAD(WKS-IDX-ITEM) DELIMITED BY SIZE
103900            WKS-APOSTROFE DELIMITED BY SIZE
104000            INTO WKS-EDI-LINEA
104100     END-STRING
104200     PERFORM 0600-ESCRIBIR-SEGMENTO.
104300 0484-EMITIR-PRI-E. EXIT.
104400*
104500*     TAX+7+VAT++++<RATE>+S' SEGUIDO DE MOA+125:<TAX-VALUE>'
104600*     EL IMPORTE DE IMPUESTO SE REDONDEA A 2 DECIMALES AQUI, AL
104700*     MOMENTO DE IMPRIMIRLO (EL ACUMULADOR SIGUE A 4 DECIMALES).
104800 0485-EMITIR-TAX-MOA SECTION.
104900     MOVE WKS-I-TASA(WKS-IDX-ITEM) TO WKS-IMPORTE-CANON
105000     PERFORM 0660-FORMATEAR-IMPORTE
105100     STRING 'TAX+7+VAT++++' WKS-REC-SALIDA(1:WKS-REC-LON) '+S'
105200            DELIMITED BY SIZE
105300            WKS-APOSTROFE DELIMITED BY SIZE
105400            INTO WKS-EDI-LINEA
105500     END-STRING
105600     PERFORM 0600-ESCRIBIR-SEGMENTO
105700     COMPUTE WKS-IMPORTE-CANON ROUNDED = WKS-VALOR-IMPUESTO
105800     PERFORM 0660-FORMATEAR-IMPORTE
105900     STRING 'MOA+125:' WKS-REC-SALIDA(1:WKS-REC-LON)
106000            DELIMITED BY SIZE
106100            WKS-APOSTROFE DELIMITED BY SIZE
106200            INTO WKS-EDI-LINEA
106300     END-STRING
106400     PERFORM 0600-ESCRIBIR-SEGMENTO.
106500 0485-EMITIR-TAX-MOA-E. EXIT.
106600*
106700*     MOA+86:<TOTAL-AMOUNT>', MOA+176:<TOTAL-TAX>',
106800*     MOA+9:<GRAND-TOTAL>' -- SIEMPRE SE EMITEN LOS TRES. LOS TRES
106900*     TOTALES SE ACUMULAN A 4 DECIMALES EXACTOS Y SE REDONDEAN A
107000*     2 DECIMALES SOLO AQUI, AL FORMATEARLOS PARA IMPRIMIR.
107100 0490-EMITIR-TOTALES SECTION.
107200     ADD WKS-TOTAL-IMPORTE WKS-TOTAL-IMPUESTO
107300                                        GIVING WKS-TOTAL-FACTURA
107400     COMPUTE WKS-IMPORTE-CANON ROUNDED = WKS-TOTAL-IMPORTE
107500     PERFORM 0660-FORMATEAR-IMPORTE
107600     STRING 'MOA+86:' WKS-REC-SALIDA(1:WKS-REC-LON)
107700            DELIMITED BY SIZE
107800            WKS-APOSTROFE DELIMITED BY SIZE
107900            INTO WKS-EDI-LINEA
108000     END-STRING
108100     PERFORM 0600-ESCRIBIR-SEGMENTO
108200     COMPUTE WKS-IMPORTE-CANON ROUNDED = WKS-TOTAL-IMPUESTO
108300     PERFORM 0660-FORMATEAR-IMPORTE
108400     STRING 'MOA+176:' WKS-REC-SALIDA(1:WKS-REC-LON)
108500            DELIMITED BY SIZE
108600            WKS-APOSTROFE DELIMITED BY SIZE
108700            INTO WKS-EDI-LINEA
108800     END-STRING
108900     PERFORM 0600-ESCRIBIR-SEGMENTO
109000     COMPUTE WKS-IMPORTE-CANON ROUNDED = WKS-TOTAL-FACTURA
109100     PERFORM 0660-FORMATEAR-IMPORTE
109200     STRING 'MOA+9:' WKS-REC-SALIDA(1:WKS-REC-LON)
109300            DELIMITED BY SIZE
109400            WKS-APOSTROFE DELIMITED BY SIZE
109500            INTO WKS-EDI-LINEA
109600     END-STRING
109700     PERFORM 0600-ESCRIBIR-SEGMENTO.
109800 0490-EMITIR-TOTALES-E. EXIT.
109900*
110000*     PAT+1++<PAYMENT-METHOD>' SEGUIDO DE DTM+13:<DUE-DATE>:102'
110100 0495-EMITIR-PAGO SECTION.
110200     STRING 'PAT+1++' FACH-FORMA-PAGO DELIMITED BY SPACE
110300            WKS-APOSTROFE DELIMITED BY SIZE
110400            INTO WKS-EDI-LINEA
110500     END-STRING
110600     PERFORM 0600-ESCRIBIR-SEGMENTO
110700     STRING 'DTM+13:' FACH-FECHA-VENCE ':102' DELIMITED BY SIZE
110800            WKS-APOSTROFE DELIMITED BY SIZE
110900            INTO WKS-EDI-LINEA
111000     END-STRING
111100     PERFORM 0600-ESCRIBIR-SEGMENTO.
111200 0495-EMITIR-PAGO-E. EXIT.
111300*
111400*     UNT+<COUNT>+<MESSAGE-REF>' -- COUNT = SEGMENTOS ESCRITOS
111500*     DESDE UNB HASTA EL ULTIMO PAT/DTM, MAS 2 (REGLA HEREDADA
111600*     DE LA VERSION ORIGINAL QUE SUMA UNB Y UNZ SOBRE EL CONTEO
111700*     QUE YA INCLUYE UNB; SE REPRODUCE TAL CUAL).
111800 0497-EMITIR-UNT SECTION.
111900     COMPUTE WKS-UNT-CONTEO = WKS-CTR-SEGMENTOS + 2
111910     MOVE WKS-UNT-CONTEO TO WKS-CONTADOR-A-FORMATEAR
111920     PERFORM 0640-FORMATEAR-CONTADOR
112000     STRING 'UNT+' WKS-REC-SALIDA(1:WKS-REC-LON)
112100            '+' WKS-MSGREF-ESC(1:WKS-MSGREF-ESC-LON)
112200            DELIMITED BY SIZE
112300            WKS-APOSTROFE DELIMITED BY SIZE
112400            INTO WKS-EDI-LINEA
112500     END-STRING
112600     PERFORM 0600-ESCRIBIR-SEGMENTO.
112700 0497-EMITIR-UNT-E. EXIT.
112800*
112900*     UNZ+1+<CTL-REF>' -- UN MENSAJE POR INTERCAMBIO.
113000 0498-EMITIR-UNZ SECTION.
113100     STRING 'UNZ+1+' WKS-MSGREF-ESC(1:WKS-MSGREF-ESC-LON)
113200            DELIMITED BY SIZE
113300            WKS-APOSTROFE DELIMITED BY SIZE
113400            INTO WKS-EDI-LINEA
113500     END-STRING
113600     PERFORM 0600-ESCRIBIR-SEGMENTO.
113700 0498-EMITIR-UNZ-E. EXIT.
113800*
113900*****************************************************************
114000*     ESCRIBIR-SEGMENTO -- ABRE LA SALIDA EN LA PRIMERA LLAMADA,
114100*     ESCRIBE LA LINEA ARMADA EN WKS-EDI-LINEA Y CUENTA SEGMENTOS.
114200*****************************************************************
114300 0600-ESCRIBIR-SEGMENTO SECTION.
114400     IF WKS-CTR-SEGMENTOS = 0
114500        OPEN OUTPUT EDI-SALIDA-F
114600        IF FS-SALIDA NOT = '00'
114700           DISPLAY '>>> ERROR AL ABRIR FACTEDI FS=' FS-SALIDA
114800           MOVE 91 TO RETURN-CODE
114900           PERFORM 0950-CERRAR-ARCHIVOS
115000           STOP RUN
115100        END-IF
115200     END-IF
115300     MOVE WKS-EDI-LINEA TO REG-EDI-SALIDA
115400     WRITE REG-EDI-SALIDA
115500     ADD 1 TO WKS-CTR-SEGMENTOS
115600     MOVE SPACES TO WKS-EDI-LINEA.
115700 0600-ESCRIBIR-SEGMENTO-E. EXIT.
115800*
115900*     FORMATEAR-IMPORTE -- IMPRIME WKS-IMPORTE-CANON CON
116000*     EXACTAMENTE
116100*     2 DECIMALES, SIN SEPARADOR DE MILLARES, SIN CEROS A LA IZQ.
116200 0660-FORMATEAR-IMPORTE SECTION.
116300     MOVE WKS-IMPORTE-CANON TO WKS-IMPORTE-EDITADO
116400     MOVE WKS-IMPORTE-EDITADO TO WKS-REC-ENTRADA
116500     PERFORM 0670-RECORTAR-IZQUIERDA.
116600 0660-FORMATEAR-IMPORTE-E. EXIT.
116700*
116800*     FORMATEAR-CANTIDAD -- IMPRIME LA CANTIDAD "TAL COMO SE
116900*     INGRESO": SIN DECIMALES SI LA PARTE DECIMAL ES CERO, CON
117000*     2 DECIMALES EN CASO CONTRARIO.
117100 0650-FORMATEAR-CANTIDAD SECTION.
117200     IF WKS-I-CANTIDAD-R(WKS-IDX-ITEM)(8:2) = '00'
117300        MOVE WKS-I-CANTIDAD(WKS-IDX-ITEM) TO WKS-ENTERO-EDITADO
117400        MOVE WKS-ENTERO-EDITADO TO WKS-REC-ENTRADA
117500     ELSE
117600        MOVE WKS-I-CANTIDAD(WKS-IDX-ITEM) TO WKS-CANTIDAD-EDITADA
117700        MOVE WKS-CANTIDAD-EDITADA TO WKS-REC-ENTRADA
117800     END-IF
117900     PERFORM 0670-RECORTAR-IZQUIERDA.
118000 0650-FORMATEAR-CANTIDAD-E. EXIT.
118100*
118200*     RECORTAR-IZQUIERDA -- UTILERIA GENERICA: QUITA LOS ESPACIOS
118300*     A LA IZQUIERDA DE WKS-REC-ENTRADA, DEJA EL RESULTADO EN
118400*     WKS-REC-SALIDA/WKS-REC-LON (SIN USAR FUNCIONES INTRINSECAS).
118500 0670-RECORTAR-IZQUIERDA SECTION.
118600     MOVE SPACES TO WKS-REC-SALIDA
118700     MOVE 1 TO WKS-REC-IX
118800     PERFORM 0671-SALTAR-ESPACIO
118900             UNTIL WKS-REC-IX > 20
119000             OR WKS-REC-ENTRADA(WKS-REC-IX:1) NOT = SPACE
119100     IF WKS-REC-IX > 20
119200        MOVE 1 TO WKS-REC-LON
119300        MOVE '0' TO WKS-REC-SALIDA(1:1)
119400     ELSE
119500        COMPUTE WKS-REC-LON = 21 - WKS-REC-IX
119600        MOVE WKS-REC-ENTRADA(WKS-REC-IX:WKS-REC-LON)
119700                                  TO WKS-REC-SALIDA(1:WKS-REC-LON)
119800     END-IF.
119900 0670-RECORTAR-IZQUIERDA-E. EXIT.
120000*
120100*     CUERPO DEL LAZO ANTERIOR: AVANZA UNA POSICION EL INDICE.
120200 0671-SALTAR-ESPACIO SECTION.
120300     ADD 1 TO WKS-REC-IX.
120400 0671-SALTAR-ESPACIO-E. EXIT.
120500*
120600*****************************************************************
120700*     VALUE-ESCAPER -- ESCAPE DE CARACTERES EDIFACT CARACTER POR
120800*     CARACTER: ? -> ??, ' -> ?', + -> ?+, : -> ?:, ESPACIO -> ? .
120900*****************************************************************
121000 0800-ESCAPAR-VALOR SECTION.
121100     MOVE SPACES TO WKS-ESC-SALIDA
121200     MOVE 0 TO WKS-ESC-LON-SALIDA
121300     PERFORM 0801-ESCAPAR-UN-CARACTER
121400             VARYING WKS-ESC-IX FROM 1 BY 1
121500             UNTIL WKS-ESC-IX > WKS-ESC-LON-ENTRADA
121600     IF WKS-ESC-LON-SALIDA = 0
121700        MOVE 1 TO WKS-ESC-LON-SALIDA
121800     END-IF.
121900 0800-ESCAPAR-VALOR-E. EXIT.
122000*
122100*     CUERPO DEL LAZO ANTERIOR: ESCAPA UN SOLO CARACTER DE LA
122200*     ENTRADA.
122300 0801-ESCAPAR-UN-CARACTER SECTION.
122400     MOVE WKS-ESC-ENTRADA(WKS-ESC-IX:1) TO WKS-ESC-CARACTER
122500     EVALUATE WKS-ESC-CARACTER
122600        WHEN '?'
122700           ADD 1 TO WKS-ESC-LON-SALIDA
122800           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
122900           ADD 1 TO WKS-ESC-LON-SALIDA
123000           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
123100        WHEN QUOTE
123200           ADD 1 TO WKS-ESC-LON-SALIDA
123300           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
123400           ADD 1 TO WKS-ESC-LON-SALIDA
123500           MOVE QUOTE TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
123600        WHEN '+'
123700           ADD 1 TO WKS-ESC-LON-SALIDA
123800           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
123900           ADD 1 TO WKS-ESC-LON-SALIDA
124000           MOVE '+' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
124100        WHEN ':'
124200           ADD 1 TO WKS-ESC-LON-SALIDA
124300           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
124400           ADD 1 TO WKS-ESC-LON-SALIDA
124500           MOVE ':' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
124600        WHEN SPACE
124700           ADD 1 TO WKS-ESC-LON-SALIDA
124800           MOVE '?' TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
124900           ADD 1 TO WKS-ESC-LON-SALIDA
125000           MOVE SPACE TO WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
125100        WHEN OTHER
125200           ADD 1 TO WKS-ESC-LON-SALIDA
125300           MOVE WKS-ESC-CARACTER TO
125400                WKS-ESC-SALIDA(WKS-ESC-LON-SALIDA:1)
125500     END-EVALUATE.
125600 0801-ESCAPAR-UN-CARACTER-E. EXIT.
125610*
125620*     CALCULAR-LON-ENTRADA -- LOS CAMPOS DE LA COPY LLEGAN
125630*     RELLENOS DE ESPACIOS A LA DERECHA HASTA SU ANCHO FIJO;
125640*     AQUI SE RECORTAN ESOS ESPACIOS PARA QUE 0800-ESCAPAR-
125650*     VALOR SOLO PROCESE EL CONTENIDO REAL DEL DATO (REGLA DE
125660*     RECORTAR ESPACIOS ANTES DE VALIDAR Y EMITIR).
125670 0810-CALCULAR-LON-ENTRADA SECTION.
125680     MOVE WKS-ESC-LON-MAX TO WKS-ESC-LON-ENTRADA
125690     PERFORM 0811-RETROCEDER-ESPACIO
125700             UNTIL WKS-ESC-LON-ENTRADA = 0
125710             OR WKS-ESC-ENTRADA(WKS-ESC-LON-ENTRADA:1) NOT =
125720                 SPACE.
125730 0810-CALCULAR-LON-ENTRADA-E. EXIT.
125740*
125750*     CUERPO DEL LAZO ANTERIOR: RETROCEDE UNA POSICION EL
125760*     INDICE DE RECORTE.
125770 0811-RETROCEDER-ESPACIO SECTION.
125780     SUBTRACT 1 FROM WKS-ESC-LON-ENTRADA.
125790 0811-RETROCEDER-ESPACIO-E. EXIT.
125795*
125800*****************************************************************
125900*     CIERRE -- ESTADISTICAS DE LA CORRIDA Y CIERRE DE ARCHIVOS.
126000*****************************************************************
126100 0900-CIERRE SECTION.
126200     DISPLAY '****************************************'
126300     DISPLAY '*         E S T A D I S T I C A S    *'
126400     DISPLAY '****************************************'
126500     MOVE WKS-CTR-PARTES TO WKS-MASCARA-CONTADOR
126600     DISPLAY 'TOTAL PARTES LEIDAS                  : '
126700             WKS-MASCARA-CONTADOR
126800     MOVE WKS-CTR-ITEMS TO WKS-MASCARA-CONTADOR
126900     DISPLAY 'TOTAL LINEAS LEIDAS                   : '
127000             WKS-MASCARA-CONTADOR
127100     MOVE WKS-CTR-SEGMENTOS TO WKS-MASCARA-CONTADOR
127200     DISPLAY 'TOTAL SEGMENTOS EDI ESCRITOS          : '
127300             WKS-MASCARA-CONTADOR
127400     DISPLAY '****************************************'
127500     IF WKS-CTR-SEGMENTOS > 0
127600        CLOSE EDI-SALIDA-F
127700     END-IF
127800     PERFORM 0950-CERRAR-ARCHIVOS.
127900 0900-CIERRE-E. EXIT.
128000*
128100 0950-CERRAR-ARCHIVOS SECTION.
128200     CLOSE FACT-CABECERA-F FACT-PARTES-F FACT-ITEMS-F.
128300 0950-CERRAR-ARCHIVOS-E. EXIT.
