000100***************************************************************
000200*    FACHDR  --  LAYOUT DE CABECERA DE FACTURA (FACT-CABECERA) *
000300*    SE USA EN : FACEDI01                                      *
000400***************************************************************
000500 01  FACT-CABECERA.
000600*1 -->CLAVE DE MENSAJE Y DOCUMENTO
000700     03  FACH-CLAVE.
000800         05  FACH-REF-MENSAJE        PIC X(14).
000900         05  FACH-NUM-FACTURA        PIC X(17).
001000     03  FACH-CLAVE-R REDEFINES FACH-CLAVE PIC X(31).
001100*2 -->FECHA DE EMISION, FORMATO CCYYMMDD
001200     03  FACH-FECHA-FACTURA          PIC X(08).
001300     03  FACH-FECHA-FACTURA-R REDEFINES FACH-FECHA-FACTURA.
001400         05  FACH-FEF-SIGLO-ANIO     PIC 9(04).
001500         05  FACH-FEF-MES            PIC 9(02).
001600         05  FACH-FEF-DIA            PIC 9(02).
001700*3 -->MONEDA DE LA FACTURA (OPCIONAL, ESPACIOS = AUSENTE)
001800     03  FACH-MONEDA                 PIC X(03).
001900         88  FACH-MONEDA-AUSENTE         VALUE SPACES.
002000         88  FACH-MONEDA-VALIDA-88       VALUE 'USD' 'EUR' 'GBP'
002100                                               'JPY' 'CAD' 'AUD'
002200                                               'CHF' 'CNY'.
002300*4 -->REFERENCIA DE PEDIDO DEL COMPRADOR (OPCIONAL, RFF+ON)
002400     03  FACH-REFERENCIA             PIC X(17).
002500*5 -->FECHA DE VENCIMIENTO DE PAGO (OPCIONAL)
002600     03  FACH-FECHA-VENCE            PIC X(08).
002700     03  FACH-FECHA-VENCE-R REDEFINES FACH-FECHA-VENCE.
002800         05  FACH-FEV-SIGLO-ANIO     PIC 9(04).
002900         05  FACH-FEV-MES            PIC 9(02).
003000         05  FACH-FEV-DIA            PIC 9(02).
003100*6 -->FORMA DE PAGO (OPCIONAL; ESPACIOS = SIN CONDICIONES PAGO)
003200     03  FACH-FORMA-PAGO             PIC X(02).
003300         88  FACH-PAGO-AUSENTE           VALUE SPACES.
003400         88  FACH-PAGO-TRANSFER-88       VALUE '5 '.
003500         88  FACH-PAGO-TARJETA-88        VALUE '1 '.
003600         88  FACH-PAGO-EFECTIVO-88       VALUE '10'.
003700*7 -->RELLENO HASTA ANCHO DE REGISTRO DE PRODUCCION
003800     03  FILLER                      PIC X(31).
