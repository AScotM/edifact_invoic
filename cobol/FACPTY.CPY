000100***************************************************************
000200*    FACPTY  --  LAYOUT DE PARTE COMERCIAL (FACT-PARTE)        *
000300*    SE USA EN : FACEDI01     -- UN REGISTRO POR PARTE         *
000400***************************************************************
000500 01  FACT-PARTE.
000600*1 -->CALIFICADOR DE ROL (BY COMPRADOR, SU PROVEEDOR,
000700*     IV FACTURADO A, DP ENTREGA, PE PAGADOR)
000800     03  FACP-CALIFICADOR            PIC X(02).
000900         88  FACP-CALIF-COMPRADOR        VALUE 'BY'.
001000         88  FACP-CALIF-PROVEEDOR        VALUE 'SU'.
001100         88  FACP-CALIF-FACTURADO        VALUE 'IV'.
001200         88  FACP-CALIF-ENTREGA          VALUE 'DP'.
001300         88  FACP-CALIF-PAGADOR          VALUE 'PE'.
001400         88  FACP-CALIF-VALIDO-88        VALUE 'BY' 'SU' 'IV'
001500                                               'DP' 'PE'.
001600*2 -->IDENTIFICACION DE LA PARTE (CODIGO ASIGNADO POR COMPRADOR)
001700     03  FACP-ID-PARTE               PIC X(17).
001800*3 -->NOMBRE Y DIRECCION (TODOS OPCIONALES)
001900     03  FACP-DATOS-DIRECCION.
002000         05  FACP-NOMBRE             PIC X(35).
002100         05  FACP-CALLE              PIC X(35).
002200         05  FACP-CIUDAD             PIC X(35).
002300         05  FACP-PAIS               PIC X(03).
002400             88  FACP-PAIS-AUSENTE       VALUE SPACES.
002500             88  FACP-PAIS-VALIDO-88     VALUE 'US' 'GB' 'FR'
002600                                               'DE' 'IT' 'ES'
002700                                               'NL' 'BE' 'CN'
002800                                               'JP' 'AU' 'CA'.
002900*4 -->VISTA ALTERNA QUE AGRUPA SOLO LOS COMPONENTES DE
003000*     DIRECCION FISICA (CALLE:CIUDAD:PAIS), USADA AL ARMAR
003100*     EL ELEMENTO DE DIRECCION DEL SEGMENTO NAD
003200     03  FACP-DIRECCION-FISICA REDEFINES FACP-DATOS-DIRECCION.
003300         05  FILLER                  PIC X(35).
003400         05  FACP-DIR-CALLE          PIC X(35).
003500         05  FACP-DIR-CIUDAD         PIC X(35).
003600         05  FACP-DIR-PAIS           PIC X(03).
003700*5 -->RELLENO HASTA ANCHO DE REGISTRO DE PRODUCCION
003800     03  FILLER                      PIC X(23).
